000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: P11B01Z                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/02/1988                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: PORTAFOLIO - COSTO PROMEDIO PONDERADO (CPP)       *
001000*                                                                *
001100*  DESCRIPCION: PROCESO BATCH QUE LEE EL ARCHIVO DE              *
001200*               TRANSACCIONES DE COMPRA/VENTA DE TITULOS,        *
001300*               LO ORDENA POR CARTERA, CASA MATRIZ, CUENTA,      *
001400*               TITULO Y FECHA DE OPERACION, Y CALCULA, PARA     *
001500*               CADA TRANSACCION Y A TRES NIVELES DE             *
001600*               CONSOLIDACION (CARTERA, CASA MATRIZ Y CUENTA),   *
001700*               LA POSICION ACUMULADA, EL COSTO ACUMULADO EN     *
001800*               MONEDA LOCAL Y EN DOLARES, EL COSTO PROMEDIO     *
001900*               PONDERADO POR UNIDAD (CPP) EN AMBAS MONEDAS, Y   *
002000*               LA GANANCIA O PERDIDA REALIZADA EN LAS VENTAS.   *
002100*               EL RESULTADO SE GRABA EN EL ARCHIVO DE SALIDA    *
002200*               "ACTIVIDAD", UN REGISTRO POR TRANSACCION DE      *
002300*               ENTRADA.                                        *
002400*                                                                *
002500******************************************************************
002600******************************************************************
002700*                                                                *
002800*         I D E N T I F I C A T I O N   D I V I S I O N          *
002900*                                                                *
003000*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
003100*                                                                *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400*
003500 PROGRAM-ID.      P11B01Z.
003600 AUTHOR.          FACTORIA.
003700 INSTALLATION.    FACTORIA DE SISTEMAS, C.A.
003800 DATE-WRITTEN.    22/02/1988.
003900 DATE-COMPILED.
004000 SECURITY.        NO CLASIFICADO.
004100******************************************************************
004200*        L O G    D E   M O D I F I C A C I O N E S              *
004300******************************************************************
004400*  FECHA        PROG.  TICKET     DESCRIPCION                    *
004500******************************************************************
004600*  22/02/1988   JGR    CPP-0001   VERSION ORIGINAL. CALCULA CPP  *
004700*                                 A NIVEL DE CARTERA SOLAMENTE.  *
004800*  09/08/1988   JGR    CPP-0004   SE AGREGAN LOS NIVELES CASA    *
004900*                                 MATRIZ Y CUENTA; LA TABLA DE   *
005000*                                 ACUMULADORES PASA A TENER      *
005100*                                 TRES DIMENSIONES (UNA POR      *
005200*                                 NIVEL).                        *
005300*  14/03/1989   LMS    CPP-0011   CORRIGE EL SIGNO DE LA         *
005400*                                 CANTIDAD EN LAS VENTAS; ANTES  *
005500*                                 SE USABA SIEMPRE EL VALOR      *
005600*                                 ABSOLUTO Y SE DESCUADRABA LA   *
005700*                                 POSICION.                      *
005800*  30/11/1990   LMS    CPP-0015   LAS GANANCIAS REALIZADAS SE    *
005900*                                 DEJAN EN BLANCO (NO CERO) EN   *
006000*                                 LAS COMPRAS, A PEDIDO DE       *
006100*                                 CONTABILIDAD.                  *
006200*  17/06/1992   RAG    CPP-0019   LA TASA DE CAMBIO Y EL PRECIO  *
006300*                                 SE RECALCULAN CON 6 DECIMALES  *
006400*                                 ANTES DE RESTAR; SE REPORTABAN *
006500*                                 DIFERENCIAS DE UN CENTAVO EN   *
006600*                                 LA GANANCIA REALIZADA EN USD.  *
006700*  03/05/1994   RAG    CPP-0024   SE AUMENTA LA TABLA DE GRUPOS  *
006800*                                 DE 500 A 2000 POSICIONES POR   *
006900*                                 NIVEL; EL ARCHIVO DE CARTERAS  *
007000*                                 GRANDES LA AGOTABA A MITAD DE *
007100*                                 CORRIDA.                       *
007200*  21/09/1995   RAG    CPP-0030   SE AGREGA EL ARCHIVO DE        *
007300*                                 ORDENAMIENTO INTERMEDIO        *
007400*                                 (TRANORD) PARA PODER RELEER    *
007500*                                 LA CORRIDA SIN REPETIR EL      *
007600*                                 SORT CUANDO HAY REPROCESO.     *
007700*  12/01/1998   NVB    CPP-0036   REVISION DE FIN DE SIGLO (Y2K) *
007800*                                 -- EL CAMPO DE FECHA DE        *
007900*                                 OPERACION (:TAG:-FEC-OPE) YA   *
008000*                                 TRAE LOS CUATRO DIGITOS DEL    *
008100*                                 ANO DESDE EL SISTEMA           *
008200*                                 ALIMENTADOR; SE VERIFICO QUE   *
008300*                                 NINGUNA RUTINA DE ESTE         *
008400*                                 PROGRAMA TRUNCABA EL SIGLO.    *
008500*  02/03/1999   NVB    CPP-0037   PRUEBA DE CORRIDA CON FECHAS   *
008600*                                 01/01/2000 EN ADELANTE; SIN    *
008700*                                 HALLAZGOS.                     *
008800*  18/01/2001   NVB    CPP-0041   SE REVISAN LOS CAMPOS TASA-    *
008900*                                 CAMBIO DE LOS PAISES QUE       *
009000*                                 REDENOMINARON SU MONEDA CON LA *
009100*                                 CONVERSION AL EURO; NINGUN     *
009200*                                 TITULO DE LA CARTERA REQUIRIO  *
009300*                                 AJUSTE DE ESCALA EN EL CAMPO.  *
009400******************************************************************
009500******************************************************************
009600*                                                                *
009700*        E N V I R O N M E N T         D I V I S I O N           *
009800*                                                                *
009900*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
010000*                                                                *
010100******************************************************************
010200*
010300 ENVIRONMENT DIVISION.
010400*
010500 CONFIGURATION SECTION.
010600*
010700 SOURCE-COMPUTER.   IBM-370.
010800 OBJECT-COMPUTER.   IBM-370.
010900 SPECIAL-NAMES.
011000     C01 IS TOP-OF-FORM.
011100*
011200 INPUT-OUTPUT SECTION.
011300*
011400 FILE-CONTROL.
011500*
011600     SELECT ENTRADA-TRANSACCIONES ASSIGN TO TRANSIN
011700         ACCESS MODE IS SEQUENTIAL
011800         FILE STATUS IS WS-TRN-STATUS.
011900*
012000     SELECT WK-ORDEN-TRANSACCIONES ASSIGN TO SORTWK1.
012100*
012200     SELECT ARCHIVO-ORDENADO ASSIGN TO TRANORD
012300         ACCESS MODE IS SEQUENTIAL
012400         FILE STATUS IS WS-ORD-STATUS.
012500*
012600     SELECT SAL-ARCHIVO-ACTIVIDAD ASSIGN TO ACTOUT
012700         ACCESS MODE IS SEQUENTIAL
012800         FILE STATUS IS WS-ACT-STATUS.
012900******************************************************************
013000******************************************************************
013100*                                                                *
013200*                D A T A            D I V I S I O N              *
013300*                                                                *
013400*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *
013500*                                                                *
013600******************************************************************
013700 DATA DIVISION.
013800******************************************************************
013900 FILE SECTION.
014000*
014100 FD  ENTRADA-TRANSACCIONES
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     BLOCK CONTAINS 0 RECORDS.
014500     COPY P1RT001 REPLACING ==:TAG:== BY ==ENT==.
014600*
014700 SD  WK-ORDEN-TRANSACCIONES.
014800     COPY P1RT001 REPLACING ==:TAG:== BY ==WRD==.
014900*
015000 FD  ARCHIVO-ORDENADO
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     BLOCK CONTAINS 0 RECORDS.
015400     COPY P1RT001 REPLACING ==:TAG:== BY ==ORD==.
015500*
015600 FD  SAL-ARCHIVO-ACTIVIDAD
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     BLOCK CONTAINS 0 RECORDS.
016000     COPY P1RT002.
016100******************************************************************
016200******************************************************************
016300*                                                                *
016400*         W O R K I N G   S T O R A G E   S E C T I O N          *
016500*                                                                *
016600******************************************************************
016700 WORKING-STORAGE SECTION.
016800******************************************************************
016900*                        AREA DE CONSTANTES                      *
017000******************************************************************
017100 01  CT-CONSTANTES.
017200*
017300     05  CT-PROGRAMA                 PIC X(08)   VALUE 'P11B01Z'.
017400     05  CT-NIV-CARTERA              PIC 9(01)   VALUE 1.
017500     05  CT-NIV-CASA-MATRIZ          PIC 9(01)   VALUE 2.
017600     05  CT-NIV-CUENTA               PIC 9(01)   VALUE 3.
017700     05  CT-TOTAL-NIVELES            PIC 9(01)   VALUE 3.
017800     05  CT-MAX-GRUPOS               PIC 9(04)   VALUE 2000.      CPP-0024
017900     05  FILLER                      PIC X(10).
018000******************************************************************
018100*                        AREA DE SWITCHES                        *
018200******************************************************************
018300 01  SW-SWITCHES.
018400*
018500     05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.
018600         88  FIN-ARCHIVO                          VALUE 'S'.
018700         88  NO-FIN-ARCHIVO                       VALUE 'N'.
018800     05  FILLER                      PIC X(10).
018900******************************************************************
019000*                 AREA DE CODIGOS DE ARCHIVO                     *
019100******************************************************************
019200 01  WS-CODIGOS-ARCHIVO.
019300*
019400     05  WS-TRN-STATUS               PIC X(02)   VALUE SPACES.
019500         88  TRN-OK                               VALUE '00'.
019600     05  WS-ORD-STATUS               PIC X(02)   VALUE SPACES.
019700         88  ORD-OK                               VALUE '00'.
019800     05  WS-ACT-STATUS               PIC X(02)   VALUE SPACES.
019900         88  ACT-OK                               VALUE '00'.
020000     05  FILLER                      PIC X(10).
020100******************************************************************
020200*          AREA DE ACUMULADORES POR NIVEL Y POR GRUPO            *
020300*          (CARTERA+TITULO, CASA MATRIZ+TITULO, CUENTA+TITULO)   *
020400******************************************************************
020500 01  TB-ACUMULADO-NIVELES.
020600*
020700     05  TB-NIVEL OCCURS 3 TIMES.
020800         10  TB-NIVEL-TOTAL          PIC 9(04) COMP
020900                                     VALUE ZERO.
021000         10  TB-NIVEL-GRUPO OCCURS 2000 TIMES.
021100             15  TBG-CLAVE.
021200                 20  TBG-CLAVE-ENTIDAD   PIC X(20).
021300                 20  TBG-CLAVE-TITULO    PIC X(20).
021400             15  TBG-CANTIDAD        PIC S9(11)V9(4)
021500                                     COMP-3 VALUE ZERO.
021600             15  TBG-COSTO-ME        PIC S9(11)V99
021700                                     COMP-3 VALUE ZERO.
021800             15  TBG-COSTO-USD       PIC S9(11)V99
021900                                     COMP-3 VALUE ZERO.
022000             15  TBG-PCU-ME          PIC S9(9)V9(6)
022100                                     COMP-3 VALUE ZERO.
022200             15  TBG-PCU-USD         PIC S9(9)V9(6)
022300                                     COMP-3 VALUE ZERO.
022400             15  FILLER              PIC X(04).
022500     05  FILLER                      PIC X(04).
022600******************************************************************
022700*                    AREA DE VARIABLES AUXILIARES                *
022800******************************************************************
022900 77  IX-NIVEL                        PIC 9(01) COMP VALUE ZERO.
023000 77  IX-GRUPO                        PIC 9(04) COMP VALUE ZERO.
023100 77  WS-REGS-LEIDOS                  PIC 9(08) COMP VALUE ZERO.
023200 77  WS-REGS-GRABADOS                PIC 9(08) COMP VALUE ZERO.
023300 01  WS-VARIABLES-AUXILIARES.
023400*
023500     05  WS-PROGRAMA                 PIC X(08) VALUE SPACES.
023600     05  WS-CLAVE-ENTIDAD             PIC X(20) VALUE SPACES.
023700     05  WS-CLAVE-BUSQUEDA.
023800         10  WS-CLAVE-BUSQ-ENTIDAD    PIC X(20) VALUE SPACES.
023900         10  WS-CLAVE-BUSQ-TITULO     PIC X(20) VALUE SPACES.
024000     05  WS-CLAVE-BUSQUEDA-R REDEFINES
024100         WS-CLAVE-BUSQUEDA            PIC X(40).
024200     05  WS-CANT-ABS                 PIC S9(11)V9(4)
024300                                      COMP-3 VALUE ZERO.
024400     05  WS-WAC-ME-ANTES             PIC S9(9)V9(6)
024500                                      COMP-3 VALUE ZERO.
024600     05  WS-WAC-USD-ANTES            PIC S9(9)V9(6)
024700                                      COMP-3 VALUE ZERO.
024800     05  WS-COSTO-LIBERADO-ME        PIC S9(15)V9(6)
024900                                      COMP-3 VALUE ZERO.
025000     05  WS-COSTO-LIBERADO-USD       PIC S9(15)V9(6)
025100                                      COMP-3 VALUE ZERO.
025200     05  WS-PRODUCTO-ME              PIC S9(15)V9(6)
025300                                      COMP-3 VALUE ZERO.
025400     05  WS-PRODUCTO-USD             PIC S9(15)V9(6)
025500                                      COMP-3 VALUE ZERO.
025600     05  FILLER                      PIC X(10).
025700******************************************************************
025800*                       AREA DE MENSAJES                         *
025900******************************************************************
026000 01  ME-MENSAJES.
026100*
026200     05  ME-INICIO     PIC X(44) VALUE
026300         'P11B01Z - INICIA CALCULO DE CPP DE CARTERA '.
026400     05  ME-FIN        PIC X(44) VALUE
026500         'P11B01Z - TERMINO CALCULO DE CPP DE CARTERA '.
026600     05  ME-ERROR-ARCHIVO PIC X(44) VALUE
026700         'P11B01Z - ERROR DE E/S, ARCHIVO/STATUS:    '.
026800     05  FILLER                      PIC X(10).
026900******************************************************************
027000******************************************************************
027100*                                                                *
027200*           P R O C E D U R E      D I V I S I O N               *
027300*                                                                *
027400******************************************************************
027500 PROCEDURE DIVISION.
027600******************************************************************
027700 MAINLINE.
027800*
027900     PERFORM 1000-INICIO
028000        THRU 1000-INICIO-EXIT
028100*
028200     PERFORM 2000-PROCESO
028300        THRU 2000-PROCESO-EXIT
028400*
028500     PERFORM 3000-FIN
028600        THRU 3000-FIN-EXIT
028700*
028800     GOBACK.
028900******************************************************************
029000*                         1000-INICIO                            *
029100******************************************************************
029200 1000-INICIO.
029300*
029400     MOVE CT-PROGRAMA                TO WS-PROGRAMA.
029500     DISPLAY WS-PROGRAMA ME-INICIO.
029600*
029700     INITIALIZE TB-ACUMULADO-NIVELES
029800                WS-VARIABLES-AUXILIARES.
029900*
030000     SORT WK-ORDEN-TRANSACCIONES                                  CPP-0030
030100         ON ASCENDING KEY WRD-COD-CARTERA
030200                          WRD-COD-CASA-MATRIZ
030300                          WRD-COD-CUENTA
030400                          WRD-COD-TITULO
030500                          WRD-FEC-OPE
030600         USING ENTRADA-TRANSACCIONES
030700         GIVING ARCHIVO-ORDENADO.
030800*
030900     OPEN INPUT ARCHIVO-ORDENADO.
031000     IF NOT ORD-OK
031100         DISPLAY ME-ERROR-ARCHIVO ' TRANORD ' WS-ORD-STATUS
031200         MOVE 16 TO RETURN-CODE
031300         GOBACK
031400     END-IF.
031500*
031600     OPEN OUTPUT SAL-ARCHIVO-ACTIVIDAD.
031700     IF NOT ACT-OK
031800         DISPLAY ME-ERROR-ARCHIVO ' ACTOUT  ' WS-ACT-STATUS
031900         MOVE 16 TO RETURN-CODE
032000         GOBACK
032100     END-IF.
032200*
032300     .
032400 1000-INICIO-EXIT.
032500     EXIT.
032600******************************************************************
032700*                         2000-PROCESO                           *
032800*  LEE EL ARCHIVO YA ORDENADO Y PROCESA CADA TRANSACCION A LOS    *
032900*  TRES NIVELES DE CONSOLIDACION.                                 *
033000******************************************************************
033100 2000-PROCESO.
033200*
033300     PERFORM 2100-LEE-TRANSACCION
033400        THRU 2100-LEE-TRANSACCION-EXIT
033500*
033600     PERFORM 2200-PROCESA-TRANSACCION
033700        THRU 2200-PROCESA-TRANSACCION-EXIT
033800         UNTIL FIN-ARCHIVO
033900*
034000     .
034100 2000-PROCESO-EXIT.
034200     EXIT.
034300******************************************************************
034400*                    2100-LEE-TRANSACCION                        *
034500******************************************************************
034600 2100-LEE-TRANSACCION.
034700*
034800     READ ARCHIVO-ORDENADO
034900         AT END
035000             SET FIN-ARCHIVO TO TRUE
035100     END-READ.
035200*
035300     IF NOT FIN-ARCHIVO
035400         ADD 1 TO WS-REGS-LEIDOS
035500         PERFORM 2150-VALIDA-CAMPOS
035600            THRU 2150-VALIDA-CAMPOS-EXIT
035700     END-IF.
035800*
035900     .
036000 2100-LEE-TRANSACCION-EXIT.
036100     EXIT.
036200******************************************************************
036300*                   2150-VALIDA-CAMPOS                            *
036400*  LOS CAMPOS NUMERICOS QUE LLEGAN EN BLANCO DEL ALIMENTADOR SE    *
036500*  TOMAN COMO CERO ANTES DE ENTRAR A LA ARITMETICA DE COMPRA/      *
036600*  VENTA; UN CAMPO CON VALOR NO NUMERICO NUNCA DEBE PARTICIPAR     *
036700*  EN UN ADD O COMPUTE.                                           *
036800******************************************************************
036900 2150-VALIDA-CAMPOS.
037000*
037100     IF ORD-CANTIDAD NOT NUMERIC
037200         MOVE ZERO TO ORD-CANTIDAD
037300     END-IF.
037400     IF ORD-PRECIO NOT NUMERIC
037500         MOVE ZERO TO ORD-PRECIO
037600     END-IF.
037700     IF ORD-TASA-CAMBIO NOT NUMERIC
037800         MOVE ZERO TO ORD-TASA-CAMBIO
037900     END-IF.
038000     IF ORD-TOTAL-ME NOT NUMERIC
038100         MOVE ZERO TO ORD-TOTAL-ME
038200     END-IF.
038300     IF ORD-TOTAL-USD NOT NUMERIC
038400         MOVE ZERO TO ORD-TOTAL-USD
038500     END-IF.
038600*
038700     .
038800 2150-VALIDA-CAMPOS-EXIT.
038900     EXIT.
039000******************************************************************
039100*                 2200-PROCESA-TRANSACCION                       *
039200*  CALCULA LOS NUEVE CAMPOS DE CPP PARA LOS TRES NIVELES Y        *
039300*  GRABA EL REGISTRO DE ACTIVIDAD; LUEGO LEE LA SIGUIENTE         *
039400*  TRANSACCION.                                                  *
039500******************************************************************
039600 2200-PROCESA-TRANSACCION.
039700*
039800     MOVE ORD-COD-CARTERA        TO SAL-COD-CARTERA.
039900     MOVE ORD-COD-CASA-MATRIZ    TO SAL-COD-CASA-MATRIZ.
040000     MOVE ORD-COD-CUENTA         TO SAL-COD-CUENTA.
040100     MOVE ORD-COD-TITULO         TO SAL-COD-TITULO.
040200     MOVE ORD-FEC-OPE            TO SAL-FEC-OPE.
040300     MOVE ORD-IND-B-S            TO SAL-IND-B-S.
040400     MOVE ORD-CANTIDAD           TO SAL-CANTIDAD.
040500     MOVE ORD-PRECIO             TO SAL-PRECIO.
040600     MOVE ORD-TASA-CAMBIO        TO SAL-TASA-CAMBIO.
040700     MOVE ORD-TOTAL-ME           TO SAL-TOTAL-ME.
040800     MOVE ORD-TOTAL-USD          TO SAL-TOTAL-USD.
040900*
041000     PERFORM 2300-PROCESA-NIVEL
041100        THRU 2300-PROCESA-NIVEL-EXIT
041200         VARYING IX-NIVEL FROM 1 BY 1
041300         UNTIL IX-NIVEL > CT-TOTAL-NIVELES.
041400*
041500     WRITE SAL-REGISTRO-ACTIVIDAD.
041600     IF NOT ACT-OK
041700         DISPLAY ME-ERROR-ARCHIVO ' ACTOUT  ' WS-ACT-STATUS
041800         MOVE 16 TO RETURN-CODE
041900         GOBACK
042000     END-IF.
042100     ADD 1 TO WS-REGS-GRABADOS.
042200*
042300     PERFORM 2100-LEE-TRANSACCION
042400        THRU 2100-LEE-TRANSACCION-EXIT.
042500*
042600     .
042700 2200-PROCESA-TRANSACCION-EXIT.
042800     EXIT.
042900******************************************************************
043000*                   2300-PROCESA-NIVEL                           *
043100*  UBICA (O CREA) EL GRUPO CARTERA/CASA-MATRIZ/CUENTA + TITULO    *
043200*  DENTRO DEL NIVEL IX-NIVEL Y LE APLICA LA REGLA DE COMPRA O     *
043300*  DE VENTA.                                                     *
043400******************************************************************
043500 2300-PROCESA-NIVEL.
043600*
043700     IF IX-NIVEL = CT-NIV-CARTERA
043800         MOVE ORD-COD-CARTERA     TO WS-CLAVE-ENTIDAD
043900     ELSE
044000     IF IX-NIVEL = CT-NIV-CASA-MATRIZ
044100         MOVE ORD-COD-CASA-MATRIZ TO WS-CLAVE-ENTIDAD
044200     ELSE
044300         MOVE ORD-COD-CUENTA      TO WS-CLAVE-ENTIDAD
044400     END-IF
044500     END-IF.
044600*
044700     MOVE WS-CLAVE-ENTIDAD        TO WS-CLAVE-BUSQ-ENTIDAD.
044800     MOVE ORD-COD-TITULO          TO WS-CLAVE-BUSQ-TITULO.
044900*
045000     PERFORM 2400-BUSCA-GRUPO
045100        THRU 2400-BUSCA-GRUPO-EXIT.
045200*
045300     IF ORD-IND-B-S = 'B' OR ORD-IND-B-S = 'b'
045400         PERFORM 2500-CALCULA-COMPRA
045500            THRU 2500-CALCULA-COMPRA-EXIT
045600     ELSE
045700         PERFORM 2600-CALCULA-VENTA
045800            THRU 2600-CALCULA-VENTA-EXIT
045900     END-IF.
046000*
046100     PERFORM 2700-GRABA-NIVEL
046200        THRU 2700-GRABA-NIVEL-EXIT.
046300*
046400     .
046500 2300-PROCESA-NIVEL-EXIT.
046600     EXIT.
046700******************************************************************
046800*                   2400-BUSCA-GRUPO                             *
046900*  BUSQUEDA SECUENCIAL DEL GRUPO (ENTIDAD+TITULO) DENTRO DE LA    *
047000*  TABLA DEL NIVEL IX-NIVEL.  SI NO EXISTE, SE CREA EN BLANCO     *
047100*  (CANTIDAD Y COSTOS EN CERO) AL FINAL DE LA TABLA.              *
047200******************************************************************
047300 2400-BUSCA-GRUPO.
047400*
047500     PERFORM 2410-PRUEBA-CLAVE
047600        THRU 2410-PRUEBA-CLAVE-EXIT
047700         VARYING IX-GRUPO FROM 1 BY 1
047800         UNTIL IX-GRUPO > TB-NIVEL-TOTAL (IX-NIVEL)
047900         OR TBG-CLAVE (IX-NIVEL, IX-GRUPO) = WS-CLAVE-BUSQUEDA-R.
048000*
048100     IF IX-GRUPO > TB-NIVEL-TOTAL (IX-NIVEL)
048200         IF IX-GRUPO > CT-MAX-GRUPOS
048300             DISPLAY ME-ERROR-ARCHIVO ' TB-NIVEL AGOTADA '
048400             MOVE 16 TO RETURN-CODE
048500             GOBACK
048600         END-IF
048700         ADD 1 TO TB-NIVEL-TOTAL (IX-NIVEL)
048800         MOVE WS-CLAVE-BUSQUEDA-R
048900                          TO TBG-CLAVE (IX-NIVEL, IX-GRUPO)
049000         MOVE ZERO        TO TBG-CANTIDAD  (IX-NIVEL, IX-GRUPO)
049100                              TBG-COSTO-ME  (IX-NIVEL, IX-GRUPO)
049200                              TBG-COSTO-USD (IX-NIVEL, IX-GRUPO)
049300                              TBG-PCU-ME    (IX-NIVEL, IX-GRUPO)
049400                              TBG-PCU-USD   (IX-NIVEL, IX-GRUPO)
049500     END-IF.
049600*
049700     .
049800 2400-BUSCA-GRUPO-EXIT.
049900     EXIT.
050000******************************************************************
050100*                   2410-PRUEBA-CLAVE                            *
050200*  PARRAFO NULO -- LA COMPARACION OCURRE EN LA CLAUSULA UNTIL     *
050300*  DEL PERFORM QUE LO LLAMA.  SOLO EXISTE PARA PODER RECORRER     *
050400*  LA TABLA CON PERFORM VARYING.                                  *
050500******************************************************************
050600 2410-PRUEBA-CLAVE.
050700*
050800     CONTINUE.
050900*
051000     .
051100 2410-PRUEBA-CLAVE-EXIT.
051200     EXIT.
051300******************************************************************
051400*                  2500-CALCULA-COMPRA                           *
051500*  REGLA DE COMPRA: LA CANTIDAD Y LOS COSTOS SE ACUMULAN Y EL     *
051600*  CPP SE RECALCULA; NO HAY GANANCIA REALIZADA EN UNA COMPRA.     *
051700******************************************************************
051800 2500-CALCULA-COMPRA.
051900*
052000     ADD ORD-CANTIDAD  TO TBG-CANTIDAD  (IX-NIVEL, IX-GRUPO).
052100     ADD ORD-TOTAL-ME  TO TBG-COSTO-ME  (IX-NIVEL, IX-GRUPO).
052200     ADD ORD-TOTAL-USD TO TBG-COSTO-USD (IX-NIVEL, IX-GRUPO).
052300*
052400     IF TBG-CANTIDAD (IX-NIVEL, IX-GRUPO) NOT = ZERO
052500         COMPUTE TBG-PCU-ME (IX-NIVEL, IX-GRUPO) ROUNDED =
052600             TBG-COSTO-ME (IX-NIVEL, IX-GRUPO) /
052700             TBG-CANTIDAD (IX-NIVEL, IX-GRUPO)
052800         COMPUTE TBG-PCU-USD (IX-NIVEL, IX-GRUPO) ROUNDED =
052900             TBG-COSTO-USD (IX-NIVEL, IX-GRUPO) /
053000             TBG-CANTIDAD (IX-NIVEL, IX-GRUPO)
053100     ELSE
053200         MOVE ZERO TO TBG-PCU-ME  (IX-NIVEL, IX-GRUPO)
053300                       TBG-PCU-USD (IX-NIVEL, IX-GRUPO)
053400     END-IF.
053500*
053600     MOVE SPACES TO SAL-GANANCIA-ME-R  (IX-NIVEL)                 CPP-0015
053700                    SAL-GANANCIA-USD-R (IX-NIVEL).
053800*
053900     .
054000 2500-CALCULA-COMPRA-EXIT.
054100     EXIT.
054200******************************************************************
054300*                  2600-CALCULA-VENTA                            *
054400*  REGLA DE VENTA: EL COSTO LIBERADO SE CALCULA CON EL CPP DE     *
054500*  ANTES DE ESTA TRANSACCION; LOS PROVENIENTES SE RECALCULAN A    *
054600*  PARTIR DEL PRECIO Y LA TASA, NO DE LOS TOTALES DE ENTRADA.     *
054700******************************************************************
054800 2600-CALCULA-VENTA.
054900*
055000     IF ORD-CANTIDAD < ZERO
055100         COMPUTE WS-CANT-ABS = ORD-CANTIDAD * -1
055200     ELSE
055300         MOVE ORD-CANTIDAD TO WS-CANT-ABS
055400     END-IF.
055500*
055600     MOVE TBG-PCU-ME  (IX-NIVEL, IX-GRUPO) TO WS-WAC-ME-ANTES.
055700     MOVE TBG-PCU-USD (IX-NIVEL, IX-GRUPO) TO WS-WAC-USD-ANTES.
055800*
055900     COMPUTE WS-COSTO-LIBERADO-ME  =
056000         WS-CANT-ABS * WS-WAC-ME-ANTES.
056100     COMPUTE WS-COSTO-LIBERADO-USD =
056200         WS-CANT-ABS * WS-WAC-USD-ANTES.
056300     COMPUTE WS-PRODUCTO-ME  =
056400         WS-CANT-ABS * ORD-PRECIO.
056500     COMPUTE WS-PRODUCTO-USD =
056600         WS-CANT-ABS * ORD-PRECIO * ORD-TASA-CAMBIO.              CPP-0019
056700*
056800     COMPUTE SAL-GANANCIA-ME (IX-NIVEL) ROUNDED =
056900         WS-PRODUCTO-ME  - WS-COSTO-LIBERADO-ME.
057000     COMPUTE SAL-GANANCIA-USD (IX-NIVEL) ROUNDED =
057100         WS-PRODUCTO-USD - WS-COSTO-LIBERADO-USD.
057200*
057300     ADD ORD-CANTIDAD TO TBG-CANTIDAD (IX-NIVEL, IX-GRUPO).       CPP-0011
057400     SUBTRACT WS-COSTO-LIBERADO-ME
057500         FROM TBG-COSTO-ME  (IX-NIVEL, IX-GRUPO).
057600     SUBTRACT WS-COSTO-LIBERADO-USD
057700         FROM TBG-COSTO-USD (IX-NIVEL, IX-GRUPO).
057800*
057900     IF TBG-CANTIDAD (IX-NIVEL, IX-GRUPO) NOT = ZERO
058000         COMPUTE TBG-PCU-ME (IX-NIVEL, IX-GRUPO) ROUNDED =
058100             TBG-COSTO-ME (IX-NIVEL, IX-GRUPO) /
058200             TBG-CANTIDAD (IX-NIVEL, IX-GRUPO)
058300         COMPUTE TBG-PCU-USD (IX-NIVEL, IX-GRUPO) ROUNDED =
058400             TBG-COSTO-USD (IX-NIVEL, IX-GRUPO) /
058500             TBG-CANTIDAD (IX-NIVEL, IX-GRUPO)
058600     ELSE
058700         MOVE ZERO TO TBG-PCU-ME  (IX-NIVEL, IX-GRUPO)
058800                       TBG-PCU-USD (IX-NIVEL, IX-GRUPO)
058900     END-IF.
059000*
059100     .
059200 2600-CALCULA-VENTA-EXIT.
059300     EXIT.
059400******************************************************************
059500*                   2700-GRABA-NIVEL                             *
059600*  COPIA LA FOTO DEL ESTADO DEL GRUPO, YA ACTUALIZADA, AL         *
059700*  BLOQUE DEL NIVEL IX-NIVEL DEL REGISTRO DE SALIDA.              *
059800******************************************************************
059900 2700-GRABA-NIVEL.
060000*
060100     MOVE ORD-TOTAL-USD TO SAL-COSTO-TRN-USD (IX-NIVEL).
060200     MOVE ORD-TOTAL-ME  TO SAL-COSTO-TRN-ME  (IX-NIVEL).
060300     MOVE TBG-CANTIDAD  (IX-NIVEL, IX-GRUPO)
060400                         TO SAL-CANTIDAD-ACUM (IX-NIVEL).
060500     MOVE TBG-COSTO-ME  (IX-NIVEL, IX-GRUPO)
060600                         TO SAL-COSTO-ACUM-ME  (IX-NIVEL).
060700     MOVE TBG-COSTO-USD (IX-NIVEL, IX-GRUPO)
060800                         TO SAL-COSTO-ACUM-USD (IX-NIVEL).
060900     MOVE TBG-PCU-USD   (IX-NIVEL, IX-GRUPO)
061000                         TO SAL-PCU-USD (IX-NIVEL).
061100     MOVE TBG-PCU-ME    (IX-NIVEL, IX-GRUPO)
061200                         TO SAL-PCU-ME  (IX-NIVEL).
061300*
061400     .
061500 2700-GRABA-NIVEL-EXIT.
061600     EXIT.
061700******************************************************************
061800*                         3000-FIN                               *
061900******************************************************************
062000 3000-FIN.
062100*
062200     CLOSE ARCHIVO-ORDENADO
062300           SAL-ARCHIVO-ACTIVIDAD.
062400*
062500     DISPLAY WS-PROGRAMA ME-FIN.
062600     DISPLAY 'P11B01Z - TRANSACCIONES LEIDAS   = ' WS-REGS-LEIDOS.
062700     DISPLAY 'P11B01Z - TRANSACCIONES GRABADAS = '
062800              WS-REGS-GRABADOS.
062900*
063000     .
063100 3000-FIN-EXIT.
063200     EXIT.
