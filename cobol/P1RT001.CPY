000100******************************************************************
000200*                                                                *
000300*  COPY:        P1RT001                                         *
000400*                                                                *
000500*  FECHA CREACION: 22/02/1988                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION:  PORTAFOLIO - COSTO PROMEDIO PONDERADO (CPP)      *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA TRANSACCION DE COMPRA/VENTA DE      *
001200*               TITULOS TAL COMO LLEGA DEL ARCHIVO DE ENTRADA.   *
001300*               SE UTILIZA EN EL ARCHIVO SIN ORDENAR, EN EL      *
001400*               ARCHIVO YA ORDENADO POR CLAVES Y EN EL SD DEL    *
001500*               PASO DE ORDENAMIENTO.  CADA FD LO TRAE CON       *
001600*               REPLACING PARA DARLE SU PROPIO PREFIJO.          *
001700*                                                                *
001800*  NOTA:        EL CAMPO :TAG:-IND-B-S LLEGA EN 'B' (O 'b') PARA *
001900*               COMPRA; CUALQUIER OTRO VALOR SE TRATA COMO       *
002000*               VENTA.  NO TRADUCIR ESTE CODIGO -- VIENE FIJO    *
002100*               DEL SISTEMA ALIMENTADOR.                        *
002200*                                                                *
002300******************************************************************
002400 01  :TAG:-REGISTRO-TRANSACCION.
002500    05  :TAG:-COD-CARTERA           PIC X(20).
002600    05  :TAG:-COD-CASA-MATRIZ       PIC X(20).
002700    05  :TAG:-COD-CUENTA            PIC X(20).
002800    05  :TAG:-COD-TITULO            PIC X(20).
002900    05  :TAG:-FEC-OPE               PIC 9(08).
003000    05  :TAG:-FEC-OPE-R REDEFINES                                 CPP-0036
003100        :TAG:-FEC-OPE.
003200        10  :TAG:-FEC-OPE-ANO       PIC 9(04).
003300        10  :TAG:-FEC-OPE-MES       PIC 9(02).
003400        10  :TAG:-FEC-OPE-DIA       PIC 9(02).
003500    05  :TAG:-IND-B-S               PIC X(01).
003600    05  :TAG:-CANTIDAD              PIC S9(9)V9(4).
003700    05  :TAG:-PRECIO                PIC S9(9)V9(6).
003800    05  :TAG:-TASA-CAMBIO           PIC S9(3)V9(8).
003900    05  :TAG:-TOTAL-ME              PIC S9(11)V99.
004000    05  :TAG:-TOTAL-USD             PIC S9(11)V99.
004100    05  FILLER                      PIC X(06).
