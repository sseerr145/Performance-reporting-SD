000100******************************************************************
000200*                                                                *
000300*  COPY:        P1RT002                                         *
000400*                                                                *
000500*  FECHA CREACION: 22/02/1988                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION:  PORTAFOLIO - COSTO PROMEDIO PONDERADO (CPP)      *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE SALIDA DEL ARCHIVO        *
001200*               "ACTIVIDAD".  TRAE LOS CAMPOS DE LA TRANSACCION  *
001300*               ORIGINAL MAS TRES BLOQUES IDENTICOS DE NUEVE     *
001400*               CAMPOS CALCULADOS, UNO POR CADA NIVEL DE         *
001500*               CONSOLIDACION (1=CARTERA, 2=CASA MATRIZ,        *
001600*               3=CUENTA).  EL ORDEN DE LOS NIVELES EN LA TABLA  *
001700*               SAL-NIVEL-ACUM ES EL MISMO QUE EL DE LAS         *
001800*               CONSTANTES CT-NIV-CARTERA/CASA-MATRIZ/CUENTA     *
001900*               DEL PROGRAMA P11B01Z.                            *
002000*                                                                *
002100*  NOTA:        SAL-GANANCIA-ME Y SAL-GANANCIA-USD SE DEJAN EN   *
002200*               BLANCO (NO CERO) CUANDO LA TRANSACCION ES UNA    *
002300*               COMPRA; POR ESO SE REDEFINEN COMO ALFANUMERICO   *
002400*               PARA PODER MOVERLES SPACES SIN "DE-EDITAR".      *
002500*                                                                *
002600******************************************************************
002700 01  SAL-REGISTRO-ACTIVIDAD.
002800    05  SAL-DATOS-TRANSACCION.
002900        10  SAL-COD-CARTERA         PIC X(20).
003000        10  SAL-COD-CASA-MATRIZ     PIC X(20).
003100        10  SAL-COD-CUENTA          PIC X(20).
003200        10  SAL-COD-TITULO          PIC X(20).
003300        10  SAL-FEC-OPE             PIC 9(08).
003400        10  SAL-IND-B-S             PIC X(01).
003500        10  SAL-CANTIDAD            PIC S9(9)V9(4).
003600        10  SAL-PRECIO              PIC S9(9)V9(6).
003700        10  SAL-TASA-CAMBIO         PIC S9(3)V9(8).
003800        10  SAL-TOTAL-ME            PIC S9(11)V99.
003900        10  SAL-TOTAL-USD           PIC S9(11)V99.
004000    05  SAL-NIVEL-ACUM OCCURS 3 TIMES.
004100        10  SAL-COSTO-TRN-USD       PIC S9(11)V99.
004200        10  SAL-COSTO-TRN-ME        PIC S9(11)V99.
004300        10  SAL-CANTIDAD-ACUM       PIC S9(11)V9(4).
004400        10  SAL-COSTO-ACUM-ME       PIC S9(11)V99.
004500        10  SAL-COSTO-ACUM-USD      PIC S9(11)V99.
004600        10  SAL-PCU-USD             PIC S9(9)V9(6).
004700        10  SAL-PCU-ME              PIC S9(9)V9(6).
004800        10  SAL-GANANCIA-ME         PIC S9(11)V99.
004900        10  SAL-GANANCIA-ME-R REDEFINES
005000            SAL-GANANCIA-ME         PIC X(13).
005100        10  SAL-GANANCIA-USD        PIC S9(11)V99.
005200        10  SAL-GANANCIA-USD-R REDEFINES
005300            SAL-GANANCIA-USD        PIC X(13).
005400    05  FILLER                      PIC X(10).
